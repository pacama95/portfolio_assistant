000100******************************************************
000200*
000300*  (c) 1989, 2001 MERIDIAN SECURITIES CORP.  ALL RIGHTS
000400*  RESERVED.  UNPUBLISHED - RIGHTS RESERVED UNDER THE
000500*  COPYRIGHT LAWS OF THE UNITED STATES.
000600*
000700*  #ident  "@(#) PORTAPP/PTTRNEDT.CBL  $Revision: 1.9 $"
000800*
000900******************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    PTTRNEDT.
001200 AUTHOR.        R T HAWTHORNE.
001300 INSTALLATION.  MERIDIAN SECURITIES - PORTFOLIO SYSTEMS GROUP.
001400 DATE-WRITTEN.  06/14/89.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700******************************************************
001800*  PTTRNEDT
001900*
002000*  PURPOSE - EDITS AND NORMALIZES ONE RUN OF BUY / SELL /
002100*  DIVIDEND TRANSACTIONS OFF TRAN-IN-FILE.  A TRANSACTION
002200*  FAILING ANY EDIT IS WRITTEN TO TRAN-REJ-FILE AND
002300*  DROPPED; A TRANSACTION THAT PASSES IS ROUNDED TO ITS
002400*  FIXED DECIMAL SCALE, PRICED OUT (TOTAL-VALUE,
002500*  TOTAL-COST) AND WRITTEN TO TRAN-OUT-FILE FOR THE
002600*  NIGHTLY POSTING RUN.  POSTING ITSELF (THE BUY/SELL/
002700*  DIVIDEND ROLL-UP INTO POSN-FILE) IS DONE BY THE LEDGER
002800*  SUBSYSTEM, NOT BY THIS PROGRAM.
002900*
003000*  LOG OF MODIFICATIONS
003100*  DATE      BY   TICKET     DESCRIPTION
003200*  --------  ---- ---------  ----------------------------
003300*  06/14/89  RTH  PS-INIT    ORIGINAL PROGRAM - BUY AND
003400*                            SELL TRANSACTIONS EDITED AND
003500*                            POSTED IN ONE PASS.
003600*  03/02/91  RTH  PS-114     ADDED DIVIDEND AS A VALID
003700*                            TRANSACTION TYPE.
003800*  08/19/92  RTH  PS-151     FEES MUST BE >= ZERO - REJECT
003900*                            NEGATIVE FEES INSTEAD OF
004000*                            ABENDING.
004100*  11/19/93  DMC  PS-207     ADDED FRACTIONAL SHARE FIELDS
004200*                            AND THEIR DEFAULTING RULES.
004300*  02/08/96  DMC  PS-244     ADDED COMMISSION-CURRENCY,
004400*                            NOTES.
004500*  09/17/98  KLR  Y2K-03     RUN-DATE WINDOWING ADDED -
004600*                            2-DIGIT SYSTEM CLOCK YEARS
004700*                            BELOW 50 ARE TAKEN AS 20XX,
004800*                            ELSE 19XX.
004900*  03/11/99  KLR  Y2K-03A    VERIFIED TRAN-DATE EDIT
005000*                            AGAINST WINDOWED RUN-DATE,
005100*                            NOT RAW CLOCK.
005200*  05/04/00  KLR  PS-311     ADDED TOTAL-VALUE / TOTAL-COST
005300*                            PRICING AND REJECT REASON
005400*                            CODES.
005500*  07/23/01  KLR  PS-338     EXPLICIT ROUNDED COMPUTE ON
005600*                            EVERY NORMALIZED FIELD PER
005700*                            AUDIT REQUEST.
005800*  08/12/01  KLR  PS-340     LOG THE TICKER/TYPE OF EVERY
005900*                            REJECTED TRANSACTION VIA
006000*                            TRAN-LOG-VIEW.
006100******************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   USL-486.
006500 OBJECT-COMPUTER.   USL-486.
006600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
006700                    UPSI-0 ON STATUS IS WS-TEST-RUN-SW.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT TRAN-IN-FILE  ASSIGN TO TRANIN
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS TRANIN-FILE-STATUS.
007300     SELECT TRAN-OUT-FILE ASSIGN TO TRANOUT
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS TRANOUT-FILE-STATUS.
007600     SELECT TRAN-REJ-FILE ASSIGN TO TRANREJ
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS TRANREJ-FILE-STATUS.
007900******************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  TRAN-IN-FILE
008300     RECORD CONTAINS 649 CHARACTERS
008400     LABEL RECORDS ARE STANDARD.
008500     COPY TRANREC.
008600*
008700 FD  TRAN-OUT-FILE
008800     RECORD CONTAINS 649 CHARACTERS
008900     LABEL RECORDS ARE STANDARD.
009000 01  TRAN-OUT-REC                 PIC X(649).
009100*
009200 FD  TRAN-REJ-FILE
009300     RECORD CONTAINS 649 CHARACTERS
009400     LABEL RECORDS ARE STANDARD.
009500 01  TRAN-REJ-REC                 PIC X(649).
009600******************************************************
009700 WORKING-STORAGE SECTION.
009800******************************************************
009900*  FILE STATUS AREAS - SAME TWO-BYTE SHAPE USED
010000*  THROUGHOUT PORTAPP SO STATUS-1 CAN BE TESTED THE SAME
010100*  WAY EVERYWHERE.
010200******************************************************
010300 01  TRANIN-FILE-STATUS.
010400     05  TRANIN-STATUS-1          PIC X.
010500     05  TRANIN-STATUS-2          PIC X.
010600 01  TRANOUT-FILE-STATUS.
010700     05  TRANOUT-STATUS-1         PIC X.
010800     05  TRANOUT-STATUS-2         PIC X.
010900 01  TRANREJ-FILE-STATUS.
011000     05  TRANREJ-STATUS-1         PIC X.
011100     05  TRANREJ-STATUS-2         PIC X.
011200******************************************************
011300*  RUN-DATE WORK AREA (SEE Y2K-03 ABOVE)
011400******************************************************
011500 01  WS-CURRENT-DATE.
011600     05  WS-CD-YY                 PIC 9(02).
011700     05  WS-CD-MM                 PIC 9(02).
011800     05  WS-CD-DD                 PIC 9(02).
011900     05  FILLER                   PIC X(02).
012000 01  WS-RUN-DATE                  PIC 9(08).
012100 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE.
012200     05  WS-RUN-CC                PIC 9(02).
012300     05  WS-RUN-YY                PIC 9(02).
012400     05  WS-RUN-MM                PIC 9(02).
012500     05  WS-RUN-DD                PIC 9(02).
012600******************************************************
012700*  NORMALIZATION WORK FIELDS
012800******************************************************
012900 01  WS-FRAC-MULT-4               PIC S9(02)V9(04).
013000******************************************************
013100*  SWITCHES
013200******************************************************
013300 01  WS-EOF-SW                    PIC X(01) VALUE 'N'.
013400     88  WS-EOF                       VALUE 'Y'.
013500 01  WS-REJECT-SW                 PIC X(01) VALUE 'N'.
013600     88  WS-TRAN-REJECTED             VALUE 'Y'.
013700******************************************************
013800*  RUN COUNTERS
013900******************************************************
014000 77  WS-TRAN-READ-CT              PIC S9(9) COMP-5 VALUE ZERO.
014100 77  WS-TRAN-VALID-CT             PIC S9(9) COMP-5 VALUE ZERO.
014200 77  WS-TRAN-REJECT-CT            PIC S9(9) COMP-5 VALUE ZERO.
014300******************************************************
014400*  LOG MESSAGE DEFINITIONS
014500******************************************************
014600 01  LOGMSG.
014700     05  FILLER                   PIC X(11) VALUE 'PTTRNEDT =>'.
014800     05  LOGMSG-TEXT              PIC X(50).
014900 01  LOGMSG-ERR.
015000     05  FILLER                   PIC X(15) VALUE
015100             'PTTRNEDT ERR =>'.
015200     05  WS-ERR-ROUTINE           PIC X(20).
015300     05  FILLER                   PIC X(15) VALUE
015400             ' FAILED, STATUS='.
015500     05  WS-ERR-STATUS            PIC X(02).
015600******************************************************
015700*  JOB-END RUN COUNT DISPLAY LINE
015800******************************************************
015900 01  WS-EDIT-COUNTS-LINE.
016000     05  FILLER                   PIC X(20) VALUE
016100             'RECORDS READ    =>'.
016200     05  WS-EC-READ               PIC ZZZZ,ZZ9.
016300     05  FILLER                   PIC X(20) VALUE
016400             '  VALID  =>'.
016500     05  WS-EC-VALID              PIC ZZZZ,ZZ9.
016600******************************************************
016700 PROCEDURE DIVISION.
016800******************************************************
016900*  0000-MAIN-CONTROL - JOB DRIVER.
017000******************************************************
017100 0000-MAIN-CONTROL.
017200     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
017300     PERFORM 7000-READ-TRAN-REC  THRU 7000-EXIT.
017400     PERFORM 1500-PROCESS-TRAN-REC THRU 1500-EXIT
017500             UNTIL WS-EOF.
017600     PERFORM 8000-TERMINATE      THRU 8000-EXIT.
017700     STOP RUN.
017800 0000-EXIT.
017900     EXIT.
018000******************************************************
018100*  1000-INITIALIZE - OPEN FILES, ESTABLISH THE RUN DATE.
018200******************************************************
018300 1000-INITIALIZE.
018400     MOVE 'Started' TO LOGMSG-TEXT.
018500     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
018600     OPEN INPUT  TRAN-IN-FILE.
018700     IF TRANIN-STATUS-1 NOT = '0'
018800         MOVE 'OPEN TRAN-IN-FILE' TO WS-ERR-ROUTINE
018900         MOVE TRANIN-FILE-STATUS  TO WS-ERR-STATUS
019000         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
019100         GO TO 9999-ABEND-RTN.
019200     OPEN OUTPUT TRAN-OUT-FILE.
019300     IF TRANOUT-STATUS-1 NOT = '0'
019400         MOVE 'OPEN TRAN-OUT-FILE' TO WS-ERR-ROUTINE
019500         MOVE TRANOUT-FILE-STATUS TO WS-ERR-STATUS
019600         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
019700         GO TO 9999-ABEND-RTN.
019800     OPEN OUTPUT TRAN-REJ-FILE.
019900     IF TRANREJ-STATUS-1 NOT = '0'
020000         MOVE 'OPEN TRAN-REJ-FILE' TO WS-ERR-ROUTINE
020100         MOVE TRANREJ-FILE-STATUS TO WS-ERR-STATUS
020200         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
020300         GO TO 9999-ABEND-RTN.
020400     PERFORM 1200-GET-RUN-DATE   THRU 1200-EXIT.
020500 1000-EXIT.
020600     EXIT.
020700******************************************************
020800*  1200-GET-RUN-DATE - Y2K-03: WINDOW THE 2-DIGIT CLOCK
020900*  YEAR.
021000******************************************************
021100 1200-GET-RUN-DATE.
021200     IF WS-TEST-RUN-SW
021300         MOVE 99999999 TO WS-RUN-DATE
021400         GO TO 1200-EXIT.
021500     ACCEPT WS-CURRENT-DATE FROM DATE.
021600     IF WS-CD-YY < 50
021700         MOVE 20 TO WS-RUN-CC
021800     ELSE
021900         MOVE 19 TO WS-RUN-CC
022000     END-IF.
022100     MOVE WS-CD-YY TO WS-RUN-YY.
022200     MOVE WS-CD-MM TO WS-RUN-MM.
022300     MOVE WS-CD-DD TO WS-RUN-DD.
022400 1200-EXIT.
022500     EXIT.
022600******************************************************
022700*  1500-PROCESS-TRAN-REC - EDIT, NORMALIZE, PRICE, WRITE.
022800******************************************************
022900 1500-PROCESS-TRAN-REC.
023000     MOVE 'N' TO WS-REJECT-SW.
023100     PERFORM 2000-EDIT-TRAN-REC THRU 2000-EXIT.
023200     IF WS-TRAN-REJECTED
023300         PERFORM 6000-WRITE-REJECT-REC THRU 6000-EXIT
023400     ELSE
023500         PERFORM 3000-NORMALIZE-TRAN-REC THRU 3000-EXIT
023600         PERFORM 4000-COMPUTE-TRAN-VALUE THRU 4000-EXIT
023700         PERFORM 5000-WRITE-VALID-REC    THRU 5000-EXIT
023800     END-IF.
023900     PERFORM 7000-READ-TRAN-REC THRU 7000-EXIT.
024000 1500-EXIT.
024100     EXIT.
024200******************************************************
024300*  2000-EDIT-TRAN-REC - REQUIRED-FIELD AND RANGE CHECKS.
024400*  FIRST FAILURE WINS - NO FURTHER CHECKS ARE MADE ONCE
024500*  ONE FAILS.
024600******************************************************
024700 2000-EDIT-TRAN-REC.
024800     IF TRAN-TICKER = SPACES OR TRAN-TICKER = LOW-VALUES
024900         MOVE 'Y'    TO WS-REJECT-SW
025000         MOVE 'TKR ' TO TRJ-REASON-CODE
025100         GO TO 2000-EXIT.
025200     IF NOT TRAN-TYPE-BUY AND NOT TRAN-TYPE-SELL
025300                     AND NOT TRAN-TYPE-DIVIDEND
025400         MOVE 'Y'    TO WS-REJECT-SW
025500         MOVE 'TYP ' TO TRJ-REASON-CODE
025600         GO TO 2000-EXIT.
025700     IF TRAN-QUANTITY NOT > ZERO
025800         MOVE 'Y'    TO WS-REJECT-SW
025900         MOVE 'QTY ' TO TRJ-REASON-CODE
026000         GO TO 2000-EXIT.
026100     IF TRAN-PRICE NOT > ZERO
026200         MOVE 'Y'    TO WS-REJECT-SW
026300         MOVE 'PRC ' TO TRJ-REASON-CODE
026400         GO TO 2000-EXIT.
026500     IF TRAN-FEES < ZERO
026600         MOVE 'Y'    TO WS-REJECT-SW
026700         MOVE 'FEE ' TO TRJ-REASON-CODE
026800         GO TO 2000-EXIT.
026900     IF TRAN-CURRENCY = SPACES
027000         MOVE 'Y'    TO WS-REJECT-SW
027100         MOVE 'CCY ' TO TRJ-REASON-CODE
027200         GO TO 2000-EXIT.
027300     IF TRAN-DATE = ZERO
027400         MOVE 'Y'    TO WS-REJECT-SW
027500         MOVE 'DTE ' TO TRJ-REASON-CODE
027600         GO TO 2000-EXIT.
027700     IF TRAN-DATE > WS-RUN-DATE
027800         MOVE 'Y'    TO WS-REJECT-SW
027900         MOVE 'FUT ' TO TRJ-REASON-CODE
028000         GO TO 2000-EXIT.
028100 2000-EXIT.
028200     EXIT.
028300******************************************************
028400*  3000-NORMALIZE-TRAN-REC - DEFAULT MISSING FIELDS,
028500*  ROUND QUANTITY/PRICE/FEES/FRACTIONAL-MULT HALF-UP (SEE
028600*  PS-338).
028700******************************************************
028800 3000-NORMALIZE-TRAN-REC.
028900     IF TRAN-FRACTIONAL-SW = SPACE OR LOW-VALUES
029000         MOVE 'N' TO TRAN-FRACTIONAL-SW.
029100     IF TRAN-FRACTIONAL-MULT = ZERO
029200         MOVE 1.00000000 TO TRAN-FRACTIONAL-MULT.
029300     COMPUTE TRAN-QUANTITY ROUNDED = TRAN-QUANTITY.
029400     COMPUTE TRAN-PRICE    ROUNDED = TRAN-PRICE.
029500     COMPUTE TRAN-FEES     ROUNDED = TRAN-FEES.
029600     COMPUTE WS-FRAC-MULT-4 ROUNDED = TRAN-FRACTIONAL-MULT.
029700     MOVE WS-FRAC-MULT-4 TO TRAN-FRACTIONAL-MULT.
029800 3000-EXIT.
029900     EXIT.
030000******************************************************
030100*  4000-COMPUTE-TRAN-VALUE - TOTAL-VALUE / TOTAL-COST.
030200******************************************************
030300 4000-COMPUTE-TRAN-VALUE.
030400     COMPUTE TRAN-TOTAL-VALUE ROUNDED =
030500             TRAN-QUANTITY * TRAN-PRICE.
030600     COMPUTE TRAN-TOTAL-COST  ROUNDED =
030700             TRAN-TOTAL-VALUE + TRAN-FEES.
030800 4000-EXIT.
030900     EXIT.
031000******************************************************
031100*  5000-WRITE-VALID-REC
031200******************************************************
031300 5000-WRITE-VALID-REC.
031400     WRITE TRAN-OUT-REC FROM TRAN-RECORD.
031500     IF TRANOUT-STATUS-1 NOT = '0'
031600         MOVE 'WRITE TRAN-OUT-FILE' TO WS-ERR-ROUTINE
031700         MOVE TRANOUT-FILE-STATUS   TO WS-ERR-STATUS
031800         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
031900         GO TO 9999-ABEND-RTN.
032000     ADD 1 TO WS-TRAN-VALID-CT.
032100 5000-EXIT.
032200     EXIT.
032300******************************************************
032400*  6000-WRITE-REJECT-REC - LOG THE TICKER/TYPE VIA
032500*  TRAN-LOG-VIEW, THEN WRITE THE REJECT LISTING VIA
032600*  TRAN-REJECT-VIEW.
032700******************************************************
032800 6000-WRITE-REJECT-REC.
032850     MOVE SPACES TO LOGMSG-TEXT.
032900     STRING 'Reject ' DELIMITED BY SIZE
033000            TLV-TICKER DELIMITED BY SIZE
033100            ' '        DELIMITED BY SIZE
033200            TLV-TYPE   DELIMITED BY SIZE
033300            ' '        DELIMITED BY SIZE
033400            TRJ-REASON-CODE DELIMITED BY SIZE
033500            INTO LOGMSG-TEXT.
033600     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
033700     WRITE TRAN-REJ-REC FROM TRAN-REJECT-VIEW.
033800     IF TRANREJ-STATUS-1 NOT = '0'
033900         MOVE 'WRITE TRAN-REJ-FILE' TO WS-ERR-ROUTINE
034000         MOVE TRANREJ-FILE-STATUS   TO WS-ERR-STATUS
034100         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
034200         GO TO 9999-ABEND-RTN.
034300     ADD 1 TO WS-TRAN-REJECT-CT.
034400 6000-EXIT.
034500     EXIT.
034600******************************************************
034700*  7000-READ-TRAN-REC
034800******************************************************
034900 7000-READ-TRAN-REC.
035000     READ TRAN-IN-FILE
035100         AT END
035200             MOVE 'Y' TO WS-EOF-SW
035300     END-READ.
035400     IF TRANIN-STATUS-1 NOT = '0' AND TRANIN-STATUS-1 NOT = '1'
035500         MOVE 'READ TRAN-IN-FILE' TO WS-ERR-ROUTINE
035600         MOVE TRANIN-FILE-STATUS  TO WS-ERR-STATUS
035700         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
035800         GO TO 9999-ABEND-RTN.
035900     IF NOT WS-EOF
036000         ADD 1 TO WS-TRAN-READ-CT.
036100 7000-EXIT.
036200     EXIT.
036300******************************************************
036400*  8000-TERMINATE - CLOSE FILES, DISPLAY RUN COUNTS.
036500******************************************************
036600 8000-TERMINATE.
036700     MOVE WS-TRAN-READ-CT  TO WS-EC-READ.
036800     MOVE WS-TRAN-VALID-CT TO WS-EC-VALID.
036900     DISPLAY WS-EDIT-COUNTS-LINE.
037000     DISPLAY 'RECORDS REJECTED =>' WS-TRAN-REJECT-CT.
037100     CLOSE TRAN-IN-FILE.
037200     CLOSE TRAN-OUT-FILE.
037300     CLOSE TRAN-REJ-FILE.
037400     MOVE 'Ended' TO LOGMSG-TEXT.
037500     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
037600 8000-EXIT.
037700     EXIT.
037800******************************************************
037900*  8100-DO-USERLOG / 8200-DO-USERLOG-ERR - MESSAGE
038000*  DISPLAY TO THE JOB LOG.
038100******************************************************
038200 8100-DO-USERLOG.
038300     DISPLAY LOGMSG.
038400 8100-EXIT.
038500     EXIT.
038600 8200-DO-USERLOG-ERR.
038700     DISPLAY LOGMSG-ERR.
038800 8200-EXIT.
038900     EXIT.
039000******************************************************
039100*  9999-ABEND-RTN - FATAL FILE ERROR, CLOSE WHAT WE CAN
039200*  AND STOP.
039300******************************************************
039400 9999-ABEND-RTN.
039500     CLOSE TRAN-IN-FILE TRAN-OUT-FILE TRAN-REJ-FILE.
039600     MOVE 'Abnormal end' TO LOGMSG-TEXT.
039700     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
039800     STOP RUN.
