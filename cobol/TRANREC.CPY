000100******************************************************
000200*
000300*  TRANREC - TRANSACTION RECORD
000400*
000500*  COPYBOOK FOR THE BUY / SELL / DIVIDEND TRANSACTION
000600*  RECORD READ FROM TRAN-IN-FILE, EDITED, NORMALIZED AND
000700*  PRICED OUT TO TRAN-OUT-FILE (OR TRAN-REJ-FILE) BY
000800*  PROGRAM PTTRNEDT.
000900*
001000*  MAINTENANCE LOG
001100*  DATE      BY   TICKET     DESCRIPTION
001200*  --------  ---- ---------  ----------------------------
001300*  06/14/89  RTH  PS-INIT    ORIGINAL LAYOUT, BUY/SELL ONLY
001400*  03/02/91  RTH  PS-114     ADDED DIVIDEND TRANSACTION TYPE
001500*  11/19/93  DMC  PS-207     ADDED FRACTIONAL SHARE FIELDS
001600*  02/08/96  DMC  PS-244     ADDED COMMISSION-CURRENCY, NOTES
001700*  09/17/98  KLR  Y2K-03     CONFIRMED TRAN-DATE IS CCYYMMDD
001800*                            ALREADY - NO CHANGE FOR CENTURY
001900*  05/04/00  KLR  PS-311     ADDED TOTAL-VALUE / TOTAL-COST
002000*                            AS PRICED-OUT OUTPUT FIELDS
002100*  08/12/01  KLR  PS-340     ADDED TRAN-LOG-VIEW SO THE EDIT
002200*                            PROGRAM CAN LOG A REJECTED
002300*                            ROW'S KEY FIELDS WITHOUT A
002400*                            SEPARATE 01 LEVEL.
002500*
002600 01  TRAN-RECORD.
002700     05  TRAN-TICKER              PIC X(10).
002800     05  TRAN-TYPE                PIC X(08).
002900         88  TRAN-TYPE-BUY            VALUE 'BUY     '.
003000         88  TRAN-TYPE-SELL           VALUE 'SELL    '.
003100         88  TRAN-TYPE-DIVIDEND       VALUE 'DIVIDEND'.
003200     05  TRAN-QUANTITY            PIC S9(12)V9(06).
003300     05  TRAN-PRICE               PIC S9(12)V9(04).
003400     05  TRAN-FEES                PIC S9(12)V9(04).
003500     05  TRAN-CURRENCY            PIC X(03).
003600     05  TRAN-DATE                PIC 9(08).
003700     05  TRAN-NOTES               PIC X(500).
003800     05  TRAN-FRACTIONAL-SW       PIC X(01).
003900         88  TRAN-IS-FRACTIONAL       VALUE 'Y'.
004000         88  TRAN-NOT-FRACTIONAL      VALUE 'N'.
004100     05  TRAN-FRACTIONAL-MULT     PIC S9(02)V9(08).
004200     05  TRAN-COMMISSION-CCY      PIC X(03).
004300     05  TRAN-TOTAL-VALUE         PIC S9(14)V9(04).
004400     05  TRAN-TOTAL-COST          PIC S9(14)V9(04).
004500     05  FILLER                   PIC X(20).
004600*
004700*  ALTERNATE VIEW - CCYYMMDD BROKEN OUT FOR EDIT CHECKS
004800*  AGAINST THE RUN DATE (SEE 2000-EDIT-TRAN-REC IN
004900*  PTTRNEDT).
005000*
005100 01  TRAN-DATE-BROKEN-DOWN REDEFINES TRAN-RECORD.
005200     05  FILLER                   PIC X(71).
005300     05  TRAN-DATE-CC             PIC 9(02).
005400     05  TRAN-DATE-YY             PIC 9(02).
005500     05  TRAN-DATE-MM             PIC 9(02).
005600     05  TRAN-DATE-DD             PIC 9(02).
005700     05  FILLER                   PIC X(570).
005800*
005900*  ALTERNATE VIEW - REJECT LISTING.  TRJ-REASON-CODE IS
006000*  SET BY 2000-EDIT-TRAN-REC AND BORROWS THE TRAILING
006100*  FILLER BYTES OF TRAN-RECORD SO THE REJECT FILE NEEDS
006200*  NO SEPARATE LAYOUT.
006300*
006400 01  TRAN-REJECT-VIEW REDEFINES TRAN-RECORD.
006500     05  TRJ-TICKER               PIC X(10).
006600     05  TRJ-TYPE                 PIC X(08).
006700     05  FILLER                   PIC X(611).
006800     05  TRJ-REASON-CODE          PIC X(04).
006900     05  FILLER                   PIC X(16).
007000*
007100*  ALTERNATE VIEW - USED TO BUILD THE ONE-LINE REJECT LOG
007200*  MESSAGE IN 6000-WRITE-REJECT-REC WITHOUT A SEPARATE
007300*  01 LEVEL.
007400*
007500 01  TRAN-LOG-VIEW REDEFINES TRAN-RECORD.
007600     05  TLV-TICKER               PIC X(10).
007700     05  TLV-TYPE                 PIC X(08).
007800     05  FILLER                   PIC X(50).
007900     05  TLV-CURRENCY             PIC X(03).
008000     05  FILLER                   PIC X(578).
