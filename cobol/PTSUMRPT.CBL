000100******************************************************
000200*
000300*  (c) 1991, 2001 MERIDIAN SECURITIES CORP.  ALL RIGHTS
000400*  RESERVED.  UNPUBLISHED - RIGHTS RESERVED UNDER THE
000500*  COPYRIGHT LAWS OF THE UNITED STATES.
000600*
000700*  #ident  "@(#) PORTAPP/PTSUMRPT.CBL  $Revision: 1.6 $"
000800*
000900******************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    PTSUMRPT.
001200 AUTHOR.        R T HAWTHORNE.
001300 INSTALLATION.  MERIDIAN SECURITIES - PORTFOLIO SYSTEMS GROUP.
001400 DATE-WRITTEN.  08/09/91.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700******************************************************
001800*  PTSUMRPT
001900*
002000*  PURPOSE - READS POSN-IN-FILE IN FULL AND ACCUMULATES
002100*  ONE PORTFOLIO-WIDE CONTROL-TOTAL RECORD (MARKET VALUE,
002200*  COST BASIS, UNREALIZED GAIN/LOSS AND ITS PERCENT,
002300*  POSITION COUNTS) WRITTEN TO SUMM-OUT-FILE.  RUN UPSI-0
002400*  ON TO LIMIT THE PASS TO ACTIVE (TOTAL-QUANTITY > 0)
002500*  POSITIONS ONLY.
002600*
002700*  LOG OF MODIFICATIONS
002800*  DATE      BY   TICKET     DESCRIPTION
002900*  --------  ---- ---------  ----------------------------
003000*  08/09/91  RTH  PS-INIT    ORIGINAL PROGRAM - READS THE
003100*                            POSITION FILE AND WRITES ONE
003200*                            CONTROL-TOTAL RECORD PER RUN.
003300*  05/14/93  RTH  PS-138     ADDED ACTIVE-POSITIONS COUNT.
003400*  09/17/98  KLR  Y2K-05     REVIEWED - NO DATE FIELDS ON
003500*                            THE SUMMARY RECORD, NO CHANGE
003600*                            NEEDED.
003700*  06/02/01  KLR  PS-338     ADDED UNREALIZED-GAIN-LOSS-PCT,
003800*                            TWO-STEP HALF-UP PER THE AUDIT
003900*                            REQUEST, AND THE UPSI-0 ACTIVE-
004000*                            ONLY FILTER SWITCH.
004100*  07/23/01  KLR  PS-338B    EMIT AN ALL-ZERO SUMMARY WHEN
004200*                            NO POSITIONS ARE READ INSTEAD
004300*                            OF LETTING SUMM-OUT-FILE COME
004400*                            UP EMPTY - THE SCHEDULER'S
004500*                            FILE-ARRIVED CHECK WAS FAILING
004600*                            THE JOB.
004700******************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   USL-486.
005100 OBJECT-COMPUTER.   USL-486.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
005300                    UPSI-0 ON STATUS IS WS-ACTIVE-ONLY-SW.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT POSN-IN-FILE  ASSIGN TO POSNIN
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS POSNIN-FILE-STATUS.
005900     SELECT SUMM-OUT-FILE ASSIGN TO SUMMOUT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS SUMMOUT-FILE-STATUS.
006200******************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  POSN-IN-FILE
006600     RECORD CONTAINS 150 CHARACTERS
006700     LABEL RECORDS ARE STANDARD.
006800     COPY POSNREC.
006900*
007000 FD  SUMM-OUT-FILE
007100     RECORD CONTAINS 100 CHARACTERS
007200     LABEL RECORDS ARE STANDARD.
007300     COPY SUMMREC.
007400******************************************************
007500 WORKING-STORAGE SECTION.
007600******************************************************
007700*  FILE STATUS AREAS
007800******************************************************
007900 01  POSNIN-FILE-STATUS.
008000     05  POSNIN-STATUS-1          PIC X.
008100     05  POSNIN-STATUS-2          PIC X.
008200 01  SUMMOUT-FILE-STATUS.
008300     05  SUMMOUT-STATUS-1         PIC X.
008400     05  SUMMOUT-STATUS-2         PIC X.
008500******************************************************
008600*  SWITCHES
008700******************************************************
008800 01  WS-EOF-SW                    PIC X(01) VALUE 'N'.
008900     88  WS-EOF                       VALUE 'Y'.
009000******************************************************
009100*  RUN COUNTERS / ACCUMULATORS
009200******************************************************
009300 77  WS-POSN-READ-CT              PIC S9(9) COMP-5 VALUE ZERO.
009400 01  WS-ACCUM-MARKET-VALUE        PIC S9(16)V9(04) VALUE ZERO.
009500 01  WS-ACCUM-TOTAL-COST          PIC S9(16)V9(04) VALUE ZERO.
009600******************************************************
009700*  TWO-STEP HALF-UP PERCENT WORK FIELD (SEE PS-338)
009800******************************************************
009900 01  WS-PCT-RATIO                 PIC S9(05)V9(10).
010000******************************************************
010100*  LOG MESSAGE DEFINITIONS
010200******************************************************
010300 01  LOGMSG.
010400     05  FILLER                   PIC X(11) VALUE 'PTSUMRPT =>'.
010500     05  LOGMSG-TEXT              PIC X(50).
010600 01  LOGMSG-ERR.
010700     05  FILLER                   PIC X(15) VALUE
010800             'PTSUMRPT ERR =>'.
010900     05  WS-ERR-ROUTINE           PIC X(20).
011000     05  FILLER                   PIC X(15) VALUE
011100             ' FAILED, STATUS='.
011200     05  WS-ERR-STATUS            PIC X(02).
011300******************************************************
011400 PROCEDURE DIVISION.
011500******************************************************
011600*  0000-MAIN-CONTROL - JOB DRIVER.
011700******************************************************
011800 0000-MAIN-CONTROL.
011900     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
012000     PERFORM 7000-READ-POSN-REC    THRU 7000-EXIT.
012100     PERFORM 1500-PROCESS-POSN-REC THRU 1500-EXIT
012200             UNTIL WS-EOF.
012300     PERFORM 3000-COMPUTE-SUMM-PCT THRU 3000-EXIT.
012400     PERFORM 4000-WRITE-SUMM-REC   THRU 4000-EXIT.
012500     PERFORM 8000-TERMINATE        THRU 8000-EXIT.
012600     STOP RUN.
012700 0000-EXIT.
012800     EXIT.
012900******************************************************
013000*  1000-INITIALIZE
013100******************************************************
013200 1000-INITIALIZE.
013300     MOVE 'Started' TO LOGMSG-TEXT.
013400     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
013500     OPEN INPUT  POSN-IN-FILE.
013600     IF POSNIN-STATUS-1 NOT = '0'
013700         MOVE 'OPEN POSN-IN-FILE' TO WS-ERR-ROUTINE
013800         MOVE POSNIN-FILE-STATUS  TO WS-ERR-STATUS
013900         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
014000         GO TO 9999-ABEND-RTN.
014100     OPEN OUTPUT SUMM-OUT-FILE.
014200     IF SUMMOUT-STATUS-1 NOT = '0'
014300         MOVE 'OPEN SUMM-OUT-FILE' TO WS-ERR-ROUTINE
014400         MOVE SUMMOUT-FILE-STATUS TO WS-ERR-STATUS
014500         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
014600         GO TO 9999-ABEND-RTN.
014700     INITIALIZE SUMM-RECORD.
014800     IF WS-ACTIVE-ONLY-SW
014900         MOVE 'Active-only filter is ON (UPSI-0)' TO LOGMSG-TEXT
015000         PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
015100 1000-EXIT.
015200     EXIT.
015300******************************************************
015400*  1500-PROCESS-POSN-REC - APPLY THE UPSI-0 FILTER, THEN
015500*  ACCUMULATE.
015600******************************************************
015700 1500-PROCESS-POSN-REC.
015800     IF WS-ACTIVE-ONLY-SW AND POSN-NOT-ACTIVE
015900         CONTINUE
016000     ELSE
016100         PERFORM 2000-ACCUM-POSN-TOTALS THRU 2000-EXIT
016200     END-IF.
016300     PERFORM 7000-READ-POSN-REC THRU 7000-EXIT.
016400 1500-EXIT.
016500     EXIT.
016600******************************************************
016700*  2000-ACCUM-POSN-TOTALS - RUNNING SUMS AND COUNTS.
016800******************************************************
016900 2000-ACCUM-POSN-TOTALS.
017000     ADD POSN-MARKET-VALUE TO WS-ACCUM-MARKET-VALUE.
017100     ADD POSN-TOTAL-COST   TO WS-ACCUM-TOTAL-COST.
017200     ADD 1 TO SUMM-TOTAL-POSITIONS.
017300     IF POSN-IS-ACTIVE
017400         ADD 1 TO SUMM-ACTIVE-POSITIONS.
017500 2000-EXIT.
017600     EXIT.
017700******************************************************
017800*  3000-COMPUTE-SUMM-PCT - TWO-STEP HALF-UP PERCENTAGE,
017900*  PER PS-338.  STEP 1 - GAIN/LOSS OVER COST, ROUNDED TO
018000*  10 DECIMALS.  STEP 2 - THAT RATIO TIMES 100, ROUNDED
018100*  TO 6 DECIMALS INTO THE OUTPUT FIELD.  FORCED TO ZERO
018200*  WHEN THE PORTFOLIO HAS NO COST BASIS.
018300******************************************************
018400 3000-COMPUTE-SUMM-PCT.
018500     MOVE WS-ACCUM-MARKET-VALUE TO SUMM-TOTAL-MARKET-VALUE.
018600     MOVE WS-ACCUM-TOTAL-COST   TO SUMM-TOTAL-COST.
018700     COMPUTE SUMM-TOTAL-UNREAL-GL =
018800             SUMM-TOTAL-MARKET-VALUE - SUMM-TOTAL-COST.
018900     IF SUMM-TOTAL-COST > ZERO
019000         COMPUTE WS-PCT-RATIO ROUNDED =
019100                 SUMM-TOTAL-UNREAL-GL / SUMM-TOTAL-COST
019200         COMPUTE SUMM-TOTAL-UNREAL-GL-PCT ROUNDED =
019300                 WS-PCT-RATIO * 100
019400     ELSE
019500         MOVE ZERO TO SUMM-TOTAL-UNREAL-GL-PCT
019600     END-IF.
019700 3000-EXIT.
019800     EXIT.
019900******************************************************
020000*  4000-WRITE-SUMM-REC
020100******************************************************
020200 4000-WRITE-SUMM-REC.
020300     DISPLAY 'PORTFOLIO SUMMARY -' SPV-MARKET-VALUE
020400             ' COST' SPV-TOTAL-COST ' GAIN/LOSS' SPV-UNREAL-GL.
020500     WRITE SUMM-RECORD.
020600     IF SUMMOUT-STATUS-1 NOT = '0'
020700         MOVE 'WRITE SUMM-OUT-FILE' TO WS-ERR-ROUTINE
020800         MOVE SUMMOUT-FILE-STATUS   TO WS-ERR-STATUS
020900         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
021000         GO TO 9999-ABEND-RTN.
021100 4000-EXIT.
021200     EXIT.
021300******************************************************
021400*  7000-READ-POSN-REC
021500******************************************************
021600 7000-READ-POSN-REC.
021700     READ POSN-IN-FILE
021800         AT END
021900             MOVE 'Y' TO WS-EOF-SW
022000     END-READ.
022100     IF POSNIN-STATUS-1 NOT = '0' AND POSNIN-STATUS-1 NOT = '1'
022200         MOVE 'READ POSN-IN-FILE' TO WS-ERR-ROUTINE
022300         MOVE POSNIN-FILE-STATUS  TO WS-ERR-STATUS
022400         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
022500         GO TO 9999-ABEND-RTN.
022600     IF NOT WS-EOF
022700         ADD 1 TO WS-POSN-READ-CT.
022800 7000-EXIT.
022900     EXIT.
023000******************************************************
023100*  8000-TERMINATE
023200******************************************************
023300 8000-TERMINATE.
023400     DISPLAY 'POSITIONS READ      =>' WS-POSN-READ-CT.
023500     DISPLAY 'TOTAL POSITIONS     =>' SUMM-TOTAL-POSITIONS.
023600     DISPLAY 'ACTIVE POSITIONS    =>' SUMM-ACTIVE-POSITIONS.
023700     CLOSE POSN-IN-FILE.
023800     CLOSE SUMM-OUT-FILE.
023900     MOVE 'Ended' TO LOGMSG-TEXT.
024000     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
024100 8000-EXIT.
024200     EXIT.
024300******************************************************
024400*  8100-DO-USERLOG / 8200-DO-USERLOG-ERR
024500******************************************************
024600 8100-DO-USERLOG.
024700     DISPLAY LOGMSG.
024800 8100-EXIT.
024900     EXIT.
025000 8200-DO-USERLOG-ERR.
025100     DISPLAY LOGMSG-ERR.
025200 8200-EXIT.
025300     EXIT.
025400******************************************************
025500*  9999-ABEND-RTN
025600******************************************************
025700 9999-ABEND-RTN.
025800     CLOSE POSN-IN-FILE SUMM-OUT-FILE.
025900     MOVE 'Abnormal end' TO LOGMSG-TEXT.
026000     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
026100     STOP RUN.
