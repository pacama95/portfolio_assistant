000100******************************************************
000200*
000300*  POSNREC - POSITION RECORD
000400*
000500*  ONE AGGREGATED HOLDING PER TICKER.  MAINTAINED ON
000600*  POSN-FILE (LINE SEQUENTIAL, ORDERED ASCENDING BY
000700*  TICKER).  QUANTITY, AVERAGE-PRICE AND TOTAL-COST ARE
000800*  MAINTAINED UPSTREAM OF THE COBOL SLICE (THE BUY/SELL/
000900*  DIVIDEND ROLL-UP); PTPOSRVL ONLY RECOMPUTES THE
001000*  MARKET-VALUE / GAIN-LOSS FIELDS BELOW WHEN
001100*  CURRENT-PRICE CHANGES.
001200*
001300*  MAINTENANCE LOG
001400*  DATE      BY   TICKET     DESCRIPTION
001500*  --------  ---- ---------  ----------------------------
001600*  07/22/90  RTH  PS-031     ORIGINAL LAYOUT
001700*  04/11/94  DMC  PS-219     ADDED IS-ACTIVE SWITCH
001800*  09/17/98  KLR  Y2K-04     LAST-UPDATED WIDENED TO
001900*                            CCYYMMDD
002000*  06/02/01  KLR  PS-338     ADDED MARKET-VALUE, UNREALIZED
002100*                            GAIN-LOSS AND GAIN-LOSS PERCENT
002200*
002300 01  POSN-RECORD.
002400     05  POSN-TICKER              PIC X(10).
002500     05  POSN-TOTAL-QUANTITY      PIC S9(12)V9(06).
002600     05  POSN-AVERAGE-PRICE       PIC S9(12)V9(04).
002700     05  POSN-CURRENT-PRICE       PIC S9(12)V9(04).
002800     05  POSN-TOTAL-COST          PIC S9(14)V9(04).
002900     05  POSN-CURRENCY            PIC X(03).
003000     05  POSN-LAST-UPDATED        PIC 9(08).
003100     05  POSN-ACTIVE-SW           PIC X(01).
003200         88  POSN-IS-ACTIVE           VALUE 'Y'.
003300         88  POSN-NOT-ACTIVE          VALUE 'N'.
003400     05  POSN-MARKET-VALUE        PIC S9(14)V9(04).
003500     05  POSN-UNREALIZED-GL       PIC S9(14)V9(04).
003600     05  POSN-UNREALIZED-GL-PCT   PIC S9(05)V9(06).
003700     05  FILLER                   PIC X(13).
003800*
003900*  ALTERNATE VIEW - CCYYMMDD BROKEN OUT.  USED BY THE
004000*  RUN-DATE STAMP LOGIC IN 2000-REVALUE-POSN-REC.
004100*
004200 01  POSN-DATE-BROKEN-DOWN REDEFINES POSN-RECORD.
004300     05  FILLER                   PIC X(81).
004400     05  POSN-DATE-CC             PIC 9(02).
004500     05  POSN-DATE-YY             PIC 9(02).
004600     05  POSN-DATE-MM             PIC 9(02).
004700     05  POSN-DATE-DD             PIC 9(02).
004800     05  FILLER                   PIC X(61).
004900*
005000*  ALTERNATE VIEW - USED TO BUILD THE ONE-LINE LOG
005100*  MESSAGE IN 2000-REVALUE-POSN-REC WITHOUT A SEPARATE
005200*  01 LEVEL.
005300*
005400 01  POSN-LOG-VIEW REDEFINES POSN-RECORD.
005500     05  PLV-TICKER               PIC X(10).
005600     05  FILLER                   PIC X(68).
005700     05  PLV-CURRENCY             PIC X(03).
005800     05  FILLER                   PIC X(08).
005900     05  PLV-ACTIVE-SW            PIC X(01).
006000     05  FILLER                   PIC X(60).
006100*
006200*  ALTERNATE VIEW - THE QUANTITY/PRICE/COST GROUP AS ONE
006300*  BLOCK, SO A REVALUATION RETRY CAN BE ZEROED IN ONE
006400*  MOVE.
006500*
006600 01  POSN-AMOUNTS-REDEF REDEFINES POSN-RECORD.
006700     05  FILLER                   PIC X(10).
006800     05  PAR-QUANTITY-COST-GROUP  PIC X(68).
006900     05  FILLER                   PIC X(72).
