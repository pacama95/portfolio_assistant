000100******************************************************
000200*
000300*  SUMMREC - PORTFOLIO SUMMARY
000400*
000500*  ONE CONTROL-TOTAL RECORD PRODUCED PER RUN OF PTSUMRPT.
000600*  WRITTEN TO SUMM-OUT-FILE AFTER THE POSITION FILE HAS
000700*  BEEN READ IN FULL.
000800*
000900*  MAINTENANCE LOG
001000*  DATE      BY   TICKET     DESCRIPTION
001100*  --------  ---- ---------  ----------------------------
001200*  08/09/91  RTH  PS-046     ORIGINAL LAYOUT
001300*  06/02/01  KLR  PS-338     ADDED GAIN-LOSS PERCENT FIELD
001400*
001500 01  SUMM-RECORD.
001600     05  SUMM-TOTAL-MARKET-VALUE  PIC S9(16)V9(04).
001700     05  SUMM-TOTAL-COST          PIC S9(16)V9(04).
001800     05  SUMM-TOTAL-UNREAL-GL     PIC S9(16)V9(04).
001900     05  SUMM-TOTAL-UNREAL-GL-PCT PIC S9(05)V9(06).
002000     05  SUMM-TOTAL-POSITIONS     PIC 9(09).
002100     05  SUMM-ACTIVE-POSITIONS    PIC 9(09).
002200     05  FILLER                   PIC X(11).
002300*
002400*  ALTERNATE VIEW - ZERO-SUPPRESSED, SIGNED MONEY FOR THE
002500*  JOB-END DISPLAY IN 4000-WRITE-SUMM-REC.
002600*
002700 01  SUMM-PRINT-VIEW REDEFINES SUMM-RECORD.
002800     05  SPV-MARKET-VALUE         PIC $$$$$$$$$$$$$$$9.99-.
002900     05  SPV-TOTAL-COST           PIC $$$$$$$$$$$$$$$9.99-.
003000     05  SPV-UNREAL-GL            PIC $$$$$$$$$$$$$$$9.99-.
003100     05  FILLER                   PIC X(40).
