000100******************************************************
000200*
000300*  (c) 1990, 2001 MERIDIAN SECURITIES CORP.  ALL RIGHTS
000400*  RESERVED.  UNPUBLISHED - RIGHTS RESERVED UNDER THE
000500*  COPYRIGHT LAWS OF THE UNITED STATES.
000600*
000700*  #ident  "@(#) PORTAPP/PTPOSRVL.CBL  $Revision: 1.8 $"
000800*
000900******************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    PTPOSRVL.
001200 AUTHOR.        R T HAWTHORNE.
001300 INSTALLATION.  MERIDIAN SECURITIES - PORTFOLIO SYSTEMS GROUP.
001400 DATE-WRITTEN.  07/22/90.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700******************************************************
001800*  PTPOSRVL
001900*
002000*  PURPOSE - REVALUES EVERY POSITION ON POSN-IN-FILE
002100*  AGAINST ITS CURRENT-PRICE (ALREADY STAMPED ON THE ROW
002200*  BY THE PRICE FEED THAT RUNS AHEAD OF THIS JOB) AND
002300*  REWRITES THE ROW TO POSN-OUT-FILE.  TOTAL-QUANTITY,
002400*  AVERAGE-PRICE AND TOTAL-COST ARE NOT TOUCHED HERE -
002500*  THOSE ARE MAINTAINED BY THE LEDGER ROLL-UP JOB THAT
002600*  RUNS AHEAD OF THIS ONE.
002700*
002800*  LOG OF MODIFICATIONS
002900*  DATE      BY   TICKET     DESCRIPTION
003000*  --------  ---- ---------  ----------------------------
003100*  07/22/90  RTH  PS-INIT    ORIGINAL PROGRAM - READS THE
003200*                            POSITION FILE, RECOMPUTES
003300*                            MARKET-VALUE AND REWRITES
003400*                            EACH ROW.
003500*  04/11/94  DMC  PS-219     SKIP REWRITE IF STATUS-1 ON
003600*                            THE READ COMES BACK BAD
003700*                            DATA.
003800*  09/17/98  KLR  Y2K-04     NO DATE ARITHMETIC IN THIS
003900*                            PROGRAM - REVIEWED AND
004000*                            CLEARED FOR Y2K.
004100*  06/02/01  KLR  PS-338     RECOMPUTE MARKET-VALUE AND
004200*                            UNREALIZED-GAIN-LOSS ON
004300*                            EVERY ROW INSTEAD OF ONLY
004400*                            WHEN PRICE MOVED - THE
004500*                            SOURCE-OF-TRUTH IS NOW A
004600*                            FULL FILE PASS, NOT A KEYED
004700*                            UPDATE.
004800*  08/11/01  KLR  PS-339     STAMP LAST-UPDATED WITH THE
004900*                            RUN DATE ON EVERY
005000*                            REVALUATION, VIA THE
005100*                            POSN-DATE-BROKEN-DOWN VIEW.
005200******************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   USL-486.
005600 OBJECT-COMPUTER.   USL-486.
005700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT POSN-IN-FILE  ASSIGN TO POSNIN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS POSNIN-FILE-STATUS.
006300     SELECT POSN-OUT-FILE ASSIGN TO POSNOUT
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS POSNOUT-FILE-STATUS.
006600******************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  POSN-IN-FILE
007000     RECORD CONTAINS 150 CHARACTERS
007100     LABEL RECORDS ARE STANDARD.
007200     COPY POSNREC.
007300*
007400 FD  POSN-OUT-FILE
007500     RECORD CONTAINS 150 CHARACTERS
007600     LABEL RECORDS ARE STANDARD.
007700 01  POSN-OUT-REC                 PIC X(150).
007800******************************************************
007900 WORKING-STORAGE SECTION.
008000******************************************************
008100*  FILE STATUS AREAS
008200******************************************************
008300 01  POSNIN-FILE-STATUS.
008400     05  POSNIN-STATUS-1          PIC X.
008500     05  POSNIN-STATUS-2          PIC X.
008600 01  POSNOUT-FILE-STATUS.
008700     05  POSNOUT-STATUS-1         PIC X.
008800     05  POSNOUT-STATUS-2         PIC X.
008900******************************************************
009000*  RUN-DATE WORK AREA (SAME Y2K-03 WINDOWING AS PTTRNEDT)
009100******************************************************
009200 01  WS-CURRENT-DATE.
009300     05  WS-CD-YY                 PIC 9(02).
009400     05  WS-CD-MM                 PIC 9(02).
009500     05  WS-CD-DD                 PIC 9(02).
009600     05  FILLER                   PIC X(02).
009700 01  WS-RUN-CC                    PIC 9(02).
009800 01  WS-RUN-YY                    PIC 9(02).
009900 01  WS-RUN-MM                    PIC 9(02).
010000 01  WS-RUN-DD                    PIC 9(02).
010100******************************************************
010200*  SWITCHES
010300******************************************************
010400 01  WS-EOF-SW                    PIC X(01) VALUE 'N'.
010500     88  WS-EOF                       VALUE 'Y'.
010600******************************************************
010700*  RUN COUNTERS
010800******************************************************
010900 77  WS-POSN-READ-CT              PIC S9(9) COMP-5 VALUE ZERO.
011000 77  WS-POSN-REVALUED-CT          PIC S9(9) COMP-5 VALUE ZERO.
011100******************************************************
011200*  LOG MESSAGE DEFINITIONS
011300******************************************************
011400 01  LOGMSG.
011500     05  FILLER                   PIC X(11) VALUE 'PTPOSRVL =>'.
011600     05  LOGMSG-TEXT              PIC X(50).
011700 01  LOGMSG-ERR.
011800     05  FILLER                   PIC X(15) VALUE
011900             'PTPOSRVL ERR =>'.
012000     05  WS-ERR-ROUTINE           PIC X(20).
012100     05  FILLER                   PIC X(15) VALUE
012200             ' FAILED, STATUS='.
012300     05  WS-ERR-STATUS            PIC X(02).
012400******************************************************
012500 PROCEDURE DIVISION.
012600******************************************************
012700*  0000-MAIN-CONTROL - JOB DRIVER.
012800******************************************************
012900 0000-MAIN-CONTROL.
013000     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
013100     PERFORM 7000-READ-POSN-REC    THRU 7000-EXIT.
013200     PERFORM 1500-PROCESS-POSN-REC THRU 1500-EXIT
013300             UNTIL WS-EOF.
013400     PERFORM 8000-TERMINATE        THRU 8000-EXIT.
013500     STOP RUN.
013600 0000-EXIT.
013700     EXIT.
013800******************************************************
013900*  1000-INITIALIZE
014000******************************************************
014100 1000-INITIALIZE.
014200     MOVE 'Started' TO LOGMSG-TEXT.
014300     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
014400     OPEN INPUT  POSN-IN-FILE.
014500     IF POSNIN-STATUS-1 NOT = '0'
014600         MOVE 'OPEN POSN-IN-FILE' TO WS-ERR-ROUTINE
014700         MOVE POSNIN-FILE-STATUS  TO WS-ERR-STATUS
014800         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
014900         GO TO 9999-ABEND-RTN.
015000     OPEN OUTPUT POSN-OUT-FILE.
015100     IF POSNOUT-STATUS-1 NOT = '0'
015200         MOVE 'OPEN POSN-OUT-FILE' TO WS-ERR-ROUTINE
015300         MOVE POSNOUT-FILE-STATUS TO WS-ERR-STATUS
015400         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
015500         GO TO 9999-ABEND-RTN.
015600     PERFORM 1200-GET-RUN-DATE THRU 1200-EXIT.
015700 1000-EXIT.
015800     EXIT.
015900******************************************************
016000*  1200-GET-RUN-DATE - Y2K-03 WINDOWING, SAME RULE AS
016100*  PTTRNEDT.
016200******************************************************
016300 1200-GET-RUN-DATE.
016400     ACCEPT WS-CURRENT-DATE FROM DATE.
016500     IF WS-CD-YY < 50
016600         MOVE 20 TO WS-RUN-CC
016700     ELSE
016800         MOVE 19 TO WS-RUN-CC
016900     END-IF.
017000     MOVE WS-CD-YY TO WS-RUN-YY.
017100     MOVE WS-CD-MM TO WS-RUN-MM.
017200     MOVE WS-CD-DD TO WS-RUN-DD.
017300 1200-EXIT.
017400     EXIT.
017500******************************************************
017600*  1500-PROCESS-POSN-REC - REVALUE AND REWRITE ONE ROW.
017700******************************************************
017800 1500-PROCESS-POSN-REC.
017900     PERFORM 2000-REVALUE-POSN-REC THRU 2000-EXIT.
018000     PERFORM 5000-WRITE-POSN-REC   THRU 5000-EXIT.
018100     PERFORM 7000-READ-POSN-REC    THRU 7000-EXIT.
018200 1500-EXIT.
018300     EXIT.
018400******************************************************
018500*  2000-REVALUE-POSN-REC - MARKET-VALUE AND
018600*  UNREALIZED-GL.  NO ROUNDED CLAUSE - THE FIELDS' OWN
018700*  FIXED SCALE IS THE ONLY TRUNCATION APPLIED, PER THE
018800*  PS-338 SPECIFICATION REVIEW.
018900******************************************************
019000 2000-REVALUE-POSN-REC.
019100     COMPUTE POSN-MARKET-VALUE =
019200             POSN-TOTAL-QUANTITY * POSN-CURRENT-PRICE.
019300     COMPUTE POSN-UNREALIZED-GL =
019400             POSN-MARKET-VALUE - POSN-TOTAL-COST.
019500     MOVE WS-RUN-CC TO POSN-DATE-CC.
019600     MOVE WS-RUN-YY TO POSN-DATE-YY.
019700     MOVE WS-RUN-MM TO POSN-DATE-MM.
019800     MOVE WS-RUN-DD TO POSN-DATE-DD.
019850     MOVE SPACES TO LOGMSG-TEXT.
019860     STRING 'Revalued ' DELIMITED BY SIZE
019870            PLV-TICKER  DELIMITED BY SIZE
019880            INTO LOGMSG-TEXT.
019890     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
019900     ADD 1 TO WS-POSN-REVALUED-CT.
020000 2000-EXIT.
020100     EXIT.
020200******************************************************
020300*  5000-WRITE-POSN-REC
020400******************************************************
020500 5000-WRITE-POSN-REC.
020600     WRITE POSN-OUT-REC FROM POSN-RECORD.
020700     IF POSNOUT-STATUS-1 NOT = '0'
020800         MOVE 'WRITE POSN-OUT-FILE' TO WS-ERR-ROUTINE
020900         MOVE POSNOUT-FILE-STATUS   TO WS-ERR-STATUS
021000         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
021100         GO TO 9999-ABEND-RTN.
021200 5000-EXIT.
021300     EXIT.
021400******************************************************
021500*  7000-READ-POSN-REC
021600******************************************************
021700 7000-READ-POSN-REC.
021800     READ POSN-IN-FILE
021900         AT END
022000             MOVE 'Y' TO WS-EOF-SW
022100     END-READ.
022200     IF POSNIN-STATUS-1 NOT = '0' AND POSNIN-STATUS-1 NOT = '1'
022300         MOVE 'READ POSN-IN-FILE' TO WS-ERR-ROUTINE
022400         MOVE POSNIN-FILE-STATUS  TO WS-ERR-STATUS
022500         PERFORM 8200-DO-USERLOG-ERR THRU 8200-EXIT
022600         GO TO 9999-ABEND-RTN.
022700     IF NOT WS-EOF
022800         ADD 1 TO WS-POSN-READ-CT.
022900 7000-EXIT.
023000     EXIT.
023100******************************************************
023200*  8000-TERMINATE
023300******************************************************
023400 8000-TERMINATE.
023500     DISPLAY 'POSITIONS READ     =>' WS-POSN-READ-CT.
023600     DISPLAY 'POSITIONS REVALUED  =>' WS-POSN-REVALUED-CT.
023700     CLOSE POSN-IN-FILE.
023800     CLOSE POSN-OUT-FILE.
023900     MOVE 'Ended' TO LOGMSG-TEXT.
024000     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
024100 8000-EXIT.
024200     EXIT.
024300******************************************************
024400*  8100-DO-USERLOG / 8200-DO-USERLOG-ERR
024500******************************************************
024600 8100-DO-USERLOG.
024700     DISPLAY LOGMSG.
024800 8100-EXIT.
024900     EXIT.
025000 8200-DO-USERLOG-ERR.
025100     DISPLAY LOGMSG-ERR.
025200 8200-EXIT.
025300     EXIT.
025400******************************************************
025500*  9999-ABEND-RTN
025600******************************************************
025700 9999-ABEND-RTN.
025800     CLOSE POSN-IN-FILE POSN-OUT-FILE.
025900     MOVE 'Abnormal end' TO LOGMSG-TEXT.
026000     PERFORM 8100-DO-USERLOG THRU 8100-EXIT.
026100     STOP RUN.
